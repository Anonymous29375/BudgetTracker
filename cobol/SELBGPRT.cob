000010* 04/02/26 vbc - Created for the budget transaction batch.
000020*
000030      select  Print-File      assign to "REPORT"
000040              organization    is line sequential.
