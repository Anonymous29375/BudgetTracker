000010*******************************************
000020*                                          *
000030*  Working Storage For The Category       *
000040*        Totals Table                     *
000050*     Built and sorted by BGRGSTR         *
000060*******************************************
000070* Table is built as each BGTXN record is read, one entry per
000080* distinct category text (exact match, including the default
000090* "Uncategorised" bucket).  Sorted ascending by total once all
000100* records are in, by a straight exchange pass (BB010 in
000110* BGRGSTR) - no SORT verb, this is an in-memory table only.
000120*
000130* 04/02/26 vbc - Created for the budget transaction batch.
000140*
000150  01  BG-Category-Control.
000160      03  BG-Category-Count      pic 9(03)  comp value zero.
000170      03  BG-Category-Max        pic 9(03)  comp value 200.
000175      03  filler                 pic x(05).
000180*                                 raise BG-Category-Max if ever hi
000190  01  BG-Category-Table.
000200      03  BG-Category-Entry occurs 1 to 200 times
000210                depending on BG-Category-Count
000220                indexed by BG-Cat-Idx.
000230          05  BG-Cat-Name         pic x(20).
000240          05  BG-Cat-Total        pic S9(09)V99 comp-3 value zero.
000250          05  BG-Cat-Class        pic x(01).
000260              88  BG-Cat-Is-Income            value "I".
000270              88  BG-Cat-Is-Expense           value "E".
000280          05  filler              pic x(10).
000290*                                 spare - growth, no business use
