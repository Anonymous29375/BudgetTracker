000010**************************************************
000020*                                                 *
000030*   Working Storage For The Report Totals        *
000040*                                                 *
000050**************************************************
000060* 36 bytes.  Whole-file totals only, no control
000070* breaks below report level.
000080*
000090* 04/02/26 vbc - Created for the budget transaction batch.
000100*
000110  01  BG-Report-Totals.
000120      03  BG-Total-Income     pic S9(09)V99 comp-3 value zero.
000130      03  BG-Total-Expense    pic S9(09)V99 comp-3 value zero.
000140*                                always zero or negative
000150      03  BG-Net-Total        pic S9(09)V99 comp-3 value zero.
000160      03  filler               pic x(20).
000170*                                spare - growth, no business use
