000100*****************************************************************
000110*                                                                *
000120*               Budget Transaction Report Batch                *
000130*                    Load, Validate And Sort                    *
000140*                                                                *
000150*****************************************************************
000160*
000170  identification division.
000180*
000190  program-id.         bg000.
000200*
000210  author.             V B Coen.
000220*
000230  installation.       Applewood Computers.
000240*
000250  date-written.        04/02/1987.
000260*
000270  date-compiled.
000280*
000290  security.           Copyright (C) 1987-2026, Applewood Comp.
000300*                     Distributed under the GNU General Public
000310*                     License.  See the file COPYING for details.
000320*
000330* Remarks.           Reads the TRANSACTIONS input file, checks
000340*                     the header line for the columns this run
000350*                     needs, builds one BG-Transaction-Record per
000360*                     detail line, classifies each as income or
000370*                     expense and sorts the lot into ascending
000380*                     date order (records with no date sort to
000390*                     the end) ready for BGRGSTR to report on.
000400*
000410* Called modules.    None.
000420*
000430* Files used.        TRANSIN   Transactions input (line seq).
000440*                     BGSORT    Sort work file.
000450*                     BGTXN     Sorted transaction work file.
000460*
000470* Change Log.
000480*   04/02/87 vbc -      Written for the first cut of the budget
000490*                        transaction batch run.
000500*   19/06/87 vbc -      Added the missing-columns abend message,
000510*                        requested after the Chicago office sent
000520*                        a file with no Merchant Name column.
000530*   11/11/88 vbc -      Category now defaults to "Uncategorised"
000540*                        rather than abending the run.
000550*   23/05/91 vbc -      Date with no value now sorts to the end
000560*                        of the file instead of the front.
000570*   02/09/93 pjd -      Amount parse reworked to cope with a
000580*                        leading "+" sign seen in the new export.
000590*   14/02/96 vbc -      Added BG-Txn-Seq-No as the sort tie break
000600*                        so like-dated records keep read order.
000610*   08/12/98 rjk - Y2K  Date-CCYY now carried as a full 4 digit
000620*                        year throughout; two digit windowing of
000630*                        the year removed from the header check.
000640*   30/07/04 vbc -      Header column match is now case and
000650*                        leading-space tolerant.
000660*   11/02/26 vbc -      Switched the old WRITE of BGSORT to a
000670*                        proper SORT input procedure & RELEASE,
000680*                        queried by QA on the last walkthrough.
000690*   17/03/26 vbc -      Re-keyed for the new TRANSIN export and
000700*                        to drop the old fixed column file.
000710*   09/04/26 rjk -      Split the inline PERFORM VARYING loops in
000720*                        the column matching logic out to proper
000730*                        paragraphs, per house coding standard.
000740*   09/04/26 rjk -      A blank or unparseable date was sorting to
000750*                        the front, not the end - Date-Numeric was
000760*                        never being set to the missing sentinel.
000770*   09/08/26 rjk -      Added spare FILLER to every storage record
000780*                        per the standards audit, and made the
000790*                        input record a group for growth room.
000800*   09/09/26 rjk -      Amount parse was COMPUTEing directly off
000810*                        the alphanumeric UNSTRING fields - moved
000820*                        the whole/fraction digits into COMP work
000830*                        items first, sized off INSPECT TALLYING
000840*                        so a short amount no longer lines up on
000850*                        trailing spaces instead of its digits.
000860*   09/09/26 rjk -      30/07/04 case-fold of the header line was
000870*                        never wired up - WS-Case-Fold-Work sat
000880*                        unused and a lower case column heading
000890*                        still abended the run.  BB056 now folds
000900*                        each token through the alphabet table
000910*                        before the compare.
000920*   09/09/26 rjk -      Dropped the SPECIAL-NAMES paragraph - C01,
000930*                        the BG- class tests and UPSI-0 were never
000940*                        part of the shop's copy book and CLASS
000950*                        BG-SIGN-CHARACTER was the only one even
000960*                        referenced.  Sign test in BB020 is now a
000970*                        plain literal compare, same as everywhere
000980*                        else in this program.
000990*   09/10/26 rjk -      Restored SPECIAL-NAMES in the plain CRT
001000*                        STATUS/REPOSITORY form this shop's other
001010*                        register programs carry - last week's fix
001020*                        should have trimmed it, not dropped it.
001030*   09/10/26 rjk -      WS-Known-Reqd for Category was flagged "N",
001040*                        so a header with no Category column at
001050*                        all slipped through to the Uncategorised
001060*                        default instead of abending - that default
001070*                        is only for a blank cell in a column that
001080*                        IS present.  Flagged Category "Y" with the
001090*                        rest.
001100*
001110  environment division.
001120*
001130  configuration section.
001140  source-computer.    ibm-370.
001150  object-computer.    ibm-370.
001160  special-names.
001170      crt status is COB-CRT-STATUS.
001180  repository.
001190      function all intrinsic.
001200*
001210  input-output section.
001220  file-control.
001230      copy "SELBGIN.cob".
001240      copy "SELBGSRT.cob".
001250      copy "SELBGTXN.cob".
001260*
001270  data division.
001280  file section.
001290      copy "FDBGIN.cob".
001300*
001310  sd  BG-Sort-File.
001320      copy "WSBGTXN.cob" replacing BG-Transaction-Record
001330                                 by BG-Sort-Record.
001340*
001350      copy "FDBGTXN.cob".
001360*
001370  working-storage section.
001380*
001390  77  WS-Prog-Name        pic x(15)   value "BG000 (3.17)".
001400*
001410  01  WS-Control-Sw.
001420      03  BG-Input-Eof    pic x(01)   value "N".
001430          88  BG-At-Eof               value "Y".
001440          88  BG-Not-Eof              value "N".
001450      03  WS-Header-Read  pic x(01)   value "N".
001460          88  WS-Header-Ok            value "Y".
001470      03  filler          pic x(05).
001480*
001490  01  WS-File-Status.
001500      03  BG-Input-Status pic x(02)   value spaces.
001510      03  BG-Txn-Status   pic x(02)   value spaces.
001520      03  filler          pic x(05).
001530*
001540  01  WS-Counters.
001550      03  WS-Seq-Ctr      pic 9(06)   comp value zero.
001560      03  WS-Sub1         pic 9(02)   comp value zero.
001570      03  WS-Sub2         pic 9(02)   comp value zero.
001580      03  WS-Token-Count  pic 9(02)   comp value zero.
001590      03  WS-Missing-Ctr  pic 9(02)   comp value zero.
001600      03  WS-Unstr-Tally  pic 9(02)   comp value zero.
001610      03  filler          pic x(02).
001620*
001630* Header line split into tokens, one per delimited column name.
001640*
001650  01  WS-Token-Table.
001660      03  WS-Token-Entry  occurs 10 times
001670                           pic x(20).
001680      03  filler          pic x(20).
001690*
001700* Known column names this run recognises on the header line, and
001710* whether the column must be present - all six are required,
001720* Category included; a blank Category cell on an otherwise
001730* complete header still defaults to Uncategorised.
001740*
001750  01  WS-Known-Columns.
001760      03  filler          pic x(20)   value "DATE".
001770      03  filler          pic x(20)   value "AMOUNT".
001780      03  filler          pic x(20)   value "TRANSACTION TYPE".
001790      03  filler          pic x(20)   value "TRANSACTION DETAILS".
001800      03  filler          pic x(20)   value "CATEGORY".
001810      03  filler          pic x(20)   value "MERCHANT NAME".
001820  01  WS-Known-Col-Tab redefines WS-Known-Columns.
001830      03  WS-Known-Name   occurs 6 times
001840                           pic x(20).
001850  01  WS-Known-Reqd-Flags.
001860      03  filler          pic x(01)   value "Y".
001870      03  filler          pic x(01)   value "Y".
001880      03  filler          pic x(01)   value "Y".
001890      03  filler          pic x(01)   value "Y".
001900      03  filler          pic x(01)   value "Y".
001910      03  filler          pic x(01)   value "Y".
001920  01  WS-Known-Reqd-Tab redefines WS-Known-Reqd-Flags.
001930      03  WS-Known-Reqd   occurs 6 times
001940                           pic x(01).
001950*                                 Y=column must be on the header
001960*
001970* Column position of each known field once the header is read,
001980* zero means that column was not present on this run's file.
001990*
002000  01  WS-Col-Positions.
002010      03  WS-Col-Date     pic 9(02)   comp value zero.
002020      03  WS-Col-Amount   pic 9(02)   comp value zero.
002030      03  WS-Col-Type     pic 9(02)   comp value zero.
002040      03  WS-Col-Details  pic 9(02)   comp value zero.
002050      03  WS-Col-Category pic 9(02)   comp value zero.
002060      03  WS-Col-Merchant pic 9(02)   comp value zero.
002070      03  filler          pic x(02).
002080  01  WS-Col-Pos-Tab redefines WS-Col-Positions.
002090      03  WS-Col-Pos      occurs 6 times
002100                           pic 9(02)   comp.
002110*
002120  01  WS-Missing-Message.
002130      03  WS-Missing-Lit  pic x(18)   value "Missing columns: ".
002140      03  WS-Missing-List pic x(120)  value spaces.
002150      03  filler          pic x(02).
002160*
002170  01  WS-Trim-Work.
002180      03  WS-Trim-Source  pic x(200)  value spaces.
002190      03  WS-Trim-Lead    pic 9(02)   comp value zero.
002200      03  WS-Trim-Result  pic x(20)   value spaces.
002210      03  filler          pic x(02).
002220*
002230  01  WS-Case-Fold-Work.
002240      03  WS-Fold-Source  pic x(20)   value spaces.
002250      03  WS-Lower-Alpha  pic x(26)   value
002260                           "abcdefghijklmnopqrstuvwxyz".
002270      03  WS-Upper-Alpha  pic x(26)   value
002280                           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002290      03  filler          pic x(02).
002300*
002310* Date parse work, external form is dd/mm/ccyy.
002320*
002330  01  WS-Date-Parse.
002340      03  WS-Date-Token   pic x(20)   value spaces.
002350      03  WS-Date-Dig-Dd  pic x(02)   value spaces.
002360      03  WS-Date-Dig-Mm  pic x(02)   value spaces.
002370      03  WS-Date-Dig-Cy  pic x(04)   value spaces.
002380      03  WS-Date-Numeric-Sw
002390                          pic x(01)   value "Y".
002400          88  WS-Date-All-Numeric     value "Y".
002410      03  filler          pic x(02).
002420*
002430* Amount parse work, external form is an optionally signed
002440* decimal such as -1234.56 or +15.00 .
002450*
002460  01  WS-Amount-Parse.
002470      03  WS-Amt-Token    pic x(20)   value spaces.
002480      03  WS-Amt-Sign     pic x(01)   value "+".
002490      03  WS-Amt-Whole    pic x(10)   value spaces.
002500      03  WS-Amt-Frac     pic x(02)   value "00".
002510      03  WS-Amt-Whole-Num
002520                          pic 9(07)   comp value zero.
002530      03  WS-Amt-Frac-Num pic 9(02)   comp value zero.
002540      03  WS-Amt-Unsigned pic 9(07)v99
002550                           comp-3     value zero.
002560      03  WS-Amt-Unstr-Cnt
002570                          pic 9(02)   comp value zero.
002580      03  WS-Amt-Whole-Len
002590                          pic 9(02)   comp value zero.
002600      03  WS-Amt-Frac-Len pic 9(02)   comp value zero.
002610      03  filler          pic x(02).
002620*
002630  01  WS-Abend-Message.
002640      03  WS-Abend-Text   pic x(122)  value spaces.
002650      03  filler          pic x(10).
002660*
002670  procedure division.
002680*
002690  aa000-Main.
002700      perform  aa010-Open-Files thru aa010-exit.
002710      perform  aa040-Sort-Transactions thru aa040-exit.
002720      perform  aa900-Close-Down thru aa900-exit.
002730      stop     run.
002740*
002750  aa010-Open-Files.
002760      open     input BG-Input-File.
002770      if       BG-Input-Status not = "00"
002780               move "Cannot open TRANSIN, file status "
002790                                          to WS-Abend-Message
002800               perform ZZ900-Abend thru ZZ900-exit
002810      end-if.
002820  aa010-exit.
002830      exit.
002840*
002850* Drives the whole load and validate pass through the input
002860* procedure of the sort, so every accepted detail line is
002870* released straight into BGSORT without a separate work file.
002880*
002890  aa040-Sort-Transactions.
002900      sort     BG-Sort-File
002910               ascending key BG-Txn-Date-Numeric of BG-Sort-Record
002920               ascending key BG-Txn-Seq-No of BG-Sort-Record
002930               input procedure is AA045-Build-Sort-Input
002940                              thru AA045-exit
002950               giving BG-Txn-File.
002960      if       sort-return not = zero
002970               move "Sort of transactions failed, return code "
002980                                          to WS-Abend-Message
002990               perform ZZ900-Abend thru ZZ900-exit
003000      end-if.
003010  aa040-exit.
003020      exit.
003030*
003040  AA045-Build-Sort-Input.
003050      perform  aa020-Read-Header thru aa020-exit.
003060      perform  aa030-Process-Input thru aa030-exit
003070               until BG-At-Eof.
003080  AA045-exit.
003090      exit.
003100*
003110* Read the header line, split it on commas and match each token
003120* against the known column names to find where every field this
003130* run needs lives on the detail lines.  Missing required columns
003140* abend the run with the message the business asked for back in
003150* 1987.
003160*
003170  aa020-Read-Header.
003180      read     BG-Input-File
003190               at end
003200                       move "TRANSIN is empty - no header line"
003210                                          to WS-Abend-Message
003220                       perform ZZ900-Abend thru ZZ900-exit
003230      end-read.
003240      move     BG-Input-Record to WS-Trim-Source.
003250      perform  BB040-Split-Line thru BB040-exit.
003260      perform  BB050-Locate-Columns thru BB050-exit.
003270      if       WS-Missing-Ctr > zero
003280               string WS-Missing-Lit WS-Missing-List
003290                      delimited by size into WS-Abend-Message
003300               perform ZZ900-Abend thru ZZ900-exit
003310      end-if.
003320      set      WS-Header-Ok to true.
003330  aa020-exit.
003340      exit.
003350*
003360  aa030-Process-Input.
003370      perform  BB005-Read-Detail-Line thru BB005-exit.
003380      if       not BG-At-Eof
003390               add 1 to WS-Seq-Ctr
003400               move WS-Seq-Ctr to BG-Txn-Seq-No of BG-Sort-Record
003410               perform BB025-Default-Text-Fields thru BB025-exit
003420               perform BB030-Classify-Transaction thru BB030-exit
003430               release BG-Sort-Record
003440      end-if.
003450  aa030-exit.
003460      exit.
003470*
003480  aa900-Close-Down.
003490      close    BG-Input-File.
003500  aa900-exit.
003510      exit.
003520*
003530* Read one detail line and build BG-Sort-Record straight from
003540* the tokens found on it.  An end of file on TRANSIN ends the
003550* build pass for the sort's input procedure.
003560*
003570  BB005-Read-Detail-Line.
003580      read     BG-Input-File
003590               at end
003600                       set BG-At-Eof to true
003610                       go to BB005-exit
003620      end-read.
003630      initialize BG-Sort-Record.
003640      move     "N" to BG-Txn-Date-Sw of BG-Sort-Record.
003650      move     "N" to BG-Txn-Amount-Sw of BG-Sort-Record.
003660      move     BG-Input-Record to WS-Trim-Source.
003670      perform  BB040-Split-Line thru BB040-exit.
003680      if       WS-Col-Date > zero
003690               move WS-Token-Entry (WS-Col-Date) to WS-Date-Token
003700               perform BB010-Parse-Date thru BB010-exit
003710      else
003720               set BG-Date-Missing of BG-Sort-Record to true
003730      end-if.
003740      if       BG-Date-Missing of BG-Sort-Record
003750               move 99999999 to
003760                          BG-Txn-Date-Numeric of BG-Sort-Record
003770      end-if.
003780      if       WS-Col-Amount > zero
003790               move WS-Token-Entry (WS-Col-Amount) to WS-Amt-Token
003800               perform BB020-Parse-Amount thru BB020-exit
003810      else
003820               set BG-Amount-Missing of BG-Sort-Record to true
003830      end-if.
003840      if       WS-Col-Type > zero
003850               move WS-Token-Entry (WS-Col-Type)
003860                                  to BG-Txn-Type of BG-Sort-Record
003870      end-if.
003880      if       WS-Col-Details > zero
003890               move WS-Token-Entry (WS-Col-Details)
003900                               to BG-Txn-Details of BG-Sort-Record
003910      end-if.
003920      if       WS-Col-Category > zero
003930               move WS-Token-Entry (WS-Col-Category)
003940                              to BG-Txn-Category of BG-Sort-Record
003950      end-if.
003960      if       WS-Col-Merchant > zero
003970               move WS-Token-Entry (WS-Col-Merchant)
003980                              to BG-Txn-Merchant of BG-Sort-Record
003990      end-if.
004000  BB005-exit.
004010      exit.
004020*
004030* Parses dd/mm/ccyy into the BG-Txn-Date-Key group.  A blank
004040* token, or one that does not scan as all digits in the right
004050* places, leaves the date marked missing so the sort step puts
004060* the record at the end of the run.
004070*
004080  BB010-Parse-Date.
004090      if       WS-Date-Token = spaces
004100               set BG-Date-Missing of BG-Sort-Record to true
004110               go to BB010-exit
004120      end-if.
004130      move     WS-Date-Token (1:2) to WS-Date-Dig-Dd.
004140      move     WS-Date-Token (4:2) to WS-Date-Dig-Mm.
004150      move     WS-Date-Token (7:4) to WS-Date-Dig-Cy.
004160      set      WS-Date-All-Numeric to true.
004170      if       WS-Date-Dig-Dd is not numeric
004180         or    WS-Date-Dig-Mm is not numeric
004190         or    WS-Date-Dig-Cy is not numeric
004200               move "N" to WS-Date-Numeric-Sw
004210      end-if.
004220      if       not WS-Date-All-Numeric
004230               set BG-Date-Missing of BG-Sort-Record to true
004240               go to BB010-exit
004250      end-if.
004260      move     WS-Date-Dig-Dd to BG-Txn-Date-Dd of BG-Sort-Record.
004270      move     WS-Date-Dig-Mm to BG-Txn-Date-Mm of BG-Sort-Record.
004280      move     WS-Date-Dig-Cy
004290                          to BG-Txn-Date-Ccyy of BG-Sort-Record.
004300      move     WS-Date-Token
004310                          to BG-Txn-Date-Text of BG-Sort-Record.
004320      set      BG-Date-Present of BG-Sort-Record to true.
004330  BB010-exit.
004340      exit.
004350*
004360* Parses a signed decimal amount, e.g. -1234.56, into the packed
004370* BG-Txn-Amount field.  A blank or non numeric token leaves the
004380* amount marked missing - it still sorts and prints as zero but
004390* is excluded from the category totals further down the run.
004400*
004410  BB020-Parse-Amount.
004420      move     spaces to WS-Amt-Whole.
004430      move     "00" to WS-Amt-Frac.
004440      move     "+" to WS-Amt-Sign.
004450      move     zero to WS-Amt-Unstr-Cnt WS-Amt-Whole-Num
004460                        WS-Amt-Frac-Num.
004470      if       WS-Amt-Token = spaces
004480               set BG-Amount-Missing of BG-Sort-Record to true
004490               go to BB020-exit
004500      end-if.
004510      if       WS-Amt-Token (1:1) = "+"
004520         or    WS-Amt-Token (1:1) = "-"
004530               move WS-Amt-Token (1:1) to WS-Amt-Sign
004540               move WS-Amt-Token (2:19) to WS-Amt-Token
004550      end-if.
004560      unstring WS-Amt-Token delimited by "."
004570               into WS-Amt-Whole WS-Amt-Frac
004580               tallying in WS-Amt-Unstr-Cnt.
004590*
004600* WS-Amt-Whole and WS-Amt-Frac are alphanumeric and come back
004610* from the UNSTRING right-padded with spaces, so the live digit
004620* count is tallied first and the MOVE into the COMP work fields
004630* below is reference-modified to that exact count - a straight
004640* MOVE of the padded field would right-align on the trailing
004650* spaces instead of the leading digits.
004660*
004670      move     zero to WS-Amt-Whole-Len.
004680      inspect  WS-Amt-Whole tallying WS-Amt-Whole-Len
004690               for characters before initial space.
004700      if       WS-Amt-Whole-Len = zero
004710         or    WS-Amt-Whole (1:WS-Amt-Whole-Len) is not numeric
004720               set BG-Amount-Missing of BG-Sort-Record to true
004730               go to BB020-exit
004740      end-if.
004750      move     WS-Amt-Whole (1:WS-Amt-Whole-Len)
004760                                     to WS-Amt-Whole-Num.
004770      if       WS-Amt-Unstr-Cnt > 1
004780               move     zero to WS-Amt-Frac-Len
004790               inspect  WS-Amt-Frac tallying WS-Amt-Frac-Len
004800                        for characters before initial space
004810               if       WS-Amt-Frac-Len = zero
004820                  or    WS-Amt-Frac (1:WS-Amt-Frac-Len)
004830                                           is not numeric
004840                        set BG-Amount-Missing of BG-Sort-Record
004850                                                     to true
004860                        go to BB020-exit
004870               end-if
004880               move     WS-Amt-Frac (1:WS-Amt-Frac-Len)
004890                                       to WS-Amt-Frac-Num
004900               if       WS-Amt-Frac-Len = 1
004910                        compute WS-Amt-Frac-Num =
004920                                        WS-Amt-Frac-Num * 10
004930               end-if
004940      end-if.
004950      compute  WS-Amt-Unsigned = WS-Amt-Whole-Num +
004960                                  (WS-Amt-Frac-Num / 100).
004970      if       WS-Amt-Sign = "-"
004980               compute BG-Txn-Amount of BG-Sort-Record
004990                                   = zero - WS-Amt-Unsigned
005000      else
005010               move WS-Amt-Unsigned to
005020                                  BG-Txn-Amount of BG-Sort-Record
005030      end-if.
005040      set      BG-Amount-Present of BG-Sort-Record to true.
005050  BB020-exit.
005060      exit.
005070*
005080* Blank Category defaults to Uncategorised, either because the
005090* column was absent this run or the detail line left it empty.
005100*
005110  BB025-Default-Text-Fields.
005120      if       BG-Txn-Category of BG-Sort-Record = spaces
005130               move "Uncategorised"
005140                            to BG-Txn-Category of BG-Sort-Record
005150      end-if.
005160  BB025-exit.
005170      exit.
005180*
005190* Income is any amount greater than zero, expense any amount
005200* less than zero.  A missing or exactly zero amount is neither,
005210* and is left out of the category totals by BGRGSTR.
005220*
005230  BB030-Classify-Transaction.
005240      set      BG-Income-No of BG-Sort-Record to true.
005250      set      BG-Expense-No of BG-Sort-Record to true.
005260      if       BG-Amount-Present of BG-Sort-Record
005270               if    BG-Txn-Amount of BG-Sort-Record > zero
005280                     set BG-Income-Yes of BG-Sort-Record to true
005290               else
005300                     if  BG-Txn-Amount of BG-Sort-Record < zero
005310                         set BG-Expense-Yes of BG-Sort-Record
005320                                                         to true
005330                     end-if
005340               end-if
005350      end-if.
005360  BB030-exit.
005370      exit.
005380*
005390* Splits WS-Trim-Source on commas into WS-Token-Table, trimming
005400* leading spaces from each token as it is lifted out.
005410*
005420  BB040-Split-Line.
005430      move     zero to WS-Token-Count WS-Unstr-Tally.
005440      initialize WS-Token-Table.
005450      unstring WS-Trim-Source delimited by ","
005460               into WS-Token-Entry (1) WS-Token-Entry (2)
005470                    WS-Token-Entry (3) WS-Token-Entry (4)
005480                    WS-Token-Entry (5) WS-Token-Entry (6)
005490                    WS-Token-Entry (7) WS-Token-Entry (8)
005500                    WS-Token-Entry (9) WS-Token-Entry (10)
005510               tallying in WS-Token-Count.
005520      perform  BB060-Trim-Token thru BB060-exit
005530               varying WS-Sub1 from 1 by 1
005540               until WS-Sub1 > WS-Token-Count.
005550  BB040-exit.
005560      exit.
005570*
005580* Matches every header token against the known column names and
005590* records where each one landed.  Anything not on the known list
005600* is simply ignored, so extra export columns do not upset a run.
005610*
005620  BB050-Locate-Columns.
005630      move     zero to WS-Col-Date WS-Col-Amount WS-Col-Type
005640                        WS-Col-Details WS-Col-Category
005650                        WS-Col-Merchant.
005660      move     zero to WS-Missing-Ctr.
005670      move     spaces to WS-Missing-List.
005680      perform  BB055-Match-One-Header thru BB055-exit
005690               varying WS-Sub1 from 1 by 1
005700               until WS-Sub1 > WS-Token-Count.
005710      perform  BB057-Check-One-Required thru BB057-exit
005720               varying WS-Sub2 from 1 by 1
005730               until WS-Sub2 > 6.
005740  BB050-exit.
005750      exit.
005760*
005770* Checks one known column for presence once BB055 has located
005780* every header token, adding its name to the missing list if
005790* the column is required and was not found on this run's file.
005800*
005810  BB057-Check-One-Required.
005820      if       WS-Known-Reqd (WS-Sub2) = "Y"
005830        and    WS-Col-Pos (WS-Sub2) = zero
005840               perform BB065-Add-Missing-Name thru BB065-exit
005850      end-if.
005860  BB057-exit.
005870      exit.
005880*
005890  BB055-Match-One-Header.
005900      perform  BB056-Compare-One-Name thru BB056-exit
005910               varying WS-Sub2 from 1 by 1
005920               until WS-Sub2 > 6.
005930  BB055-exit.
005940      exit.
005950*
005960  BB056-Compare-One-Name.
005970      move     spaces to WS-Fold-Source.
005980      move     WS-Token-Entry (WS-Sub1) to WS-Fold-Source.
005990      inspect  WS-Fold-Source converting WS-Lower-Alpha
006000                                       to WS-Upper-Alpha.
006010      if       WS-Fold-Source
006020                           = WS-Known-Name (WS-Sub2)
006030               move WS-Sub1 to WS-Col-Pos (WS-Sub2)
006040      end-if.
006050  BB056-exit.
006060      exit.
006070*
006080* Left trims a token in place using INSPECT TALLYING and
006090* reference modification - no FUNCTION TRIM on this compiler.
006100*
006110  BB060-Trim-Token.
006120      move     WS-Token-Entry (WS-Sub1) to WS-Trim-Result.
006130      move     zero to WS-Trim-Lead.
006140      inspect  WS-Trim-Result tallying WS-Trim-Lead
006150               for leading space.
006160      if       WS-Trim-Lead > zero
006170               move WS-Trim-Result (WS-Trim-Lead + 1:)
006180                                  to WS-Token-Entry (WS-Sub1)
006190      end-if.
006200  BB060-exit.
006210      exit.
006220*
006230  BB065-Add-Missing-Name.
006240      add      1 to WS-Missing-Ctr.
006250      if       WS-Missing-Ctr > 1
006260               string WS-Missing-List delimited by space
006270                      ", " delimited by size
006280                      into WS-Missing-List
006290      end-if.
006300      string   WS-Missing-List delimited by space
006310               WS-Known-Name (WS-Sub2) delimited by space
006320               into WS-Missing-List.
006330  BB065-exit.
006340      exit.
006350*
006360* Writes the abend message to the console and ends the run with
006370* a non zero return code for the scheduler to pick up.
006380*
006390  ZZ900-Abend.
006400      display  "BG000 " WS-Abend-Message upon console.
006410      move     16 to return-code.
006420      stop     run.
006430  ZZ900-exit.
006440      exit.
