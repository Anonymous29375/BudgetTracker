000010* Record Definition For the sorted Transaction File
000020*     produced by BG000's SORT, consumed by BGRGSTR.
000030*     Record layout per WSBGTXN.cob, renamed for this file.
000040*
000050* 04/02/26 vbc - Created for the budget transaction batch.
000060*
000070  fd  BG-Txn-File
000080      label records are standard.
000090  copy "WSBGTXN.cob" replacing BG-Transaction-Record
000100                             by BG-Txn-Record.
