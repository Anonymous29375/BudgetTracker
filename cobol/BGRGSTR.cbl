000100*****************************************************************
000110*                                                                *
000120*               Budget Transaction Report Batch                *
000130*                    Category Register Report                  *
000140*                                                                *
000150*****************************************************************
000160*
000170  identification division.
000180*
000190  program-id.         bgrgstr.
000200*
000210  author.             V B Coen.
000220*
000230  installation.       Applewood Computers.
000240*
000250  date-written.        11/02/1987.
000260*
000270  date-compiled.
000280*
000290  security.           Copyright (C) 1987-2026, Applewood Comp.
000300*                     Distributed under the GNU General Public
000310*                     License.  See the file COPYING for details.
000320*
000330* Remarks.           Uses RW (Report Writer) to print the budget
000340*                     register - a whole-run summary, a category
000350*                     totals section, a spending by category
000360*                     section and the full transaction listing,
000370*                     in that order, on the one print file.
000380*
000390* Called modules.    None.
000400*
000410* Files used.        BGTXN     Sorted transaction work file, in.
000420*                     REPORT    Print file, out.
000430*
000440* Change Log.
000450*   11/02/87 vbc -      Written, following on from BG000.
000460*   04/08/89 vbc -      Category table search made to stop on
000470*                        first match - was scanning the whole
000480*                        table every time on a busy run.
000490*   17/01/92 pjd -      Straight exchange sort of the category
000500*                        table now exits early once a pass makes
000510*                        no swaps, per the night op's complaint
000520*                        about run time on a 40 category file.
000530*   09/12/98 rjk - Y2K  Run-Date now carried 8 digit CCYYMMDD on
000540*                        the page heading, dropped the old 6.
000550*   26/02/26 vbc -      Added the spending by category section,
000560*                        asked for by the budgeting committee.
000570*   17/03/26 vbc -      Re-keyed to read BGTXN in place of the
000580*                        old fixed column register file.
000590*   09/04/26 rjk -      Category class tag was coming out backward
000600*                        on a nil balance, and the Income/Expense
000610*                        column itself was missing from the print
000620*                        line - added Class column and corrected
000630*                        the zero case to Expense, per audit.
000640*   09/04/26 rjk -      Added the input file name to the page
000650*                        heading, asked for in the same audit.
000660*   09/08/26 rjk -      Added spare FILLER to every storage record
000670*                        and print line, per the standards audit.
000680*   09/09/26 rjk -      BG-Txn-Status, named on the SELBGTXN copy
000690*                        book SELECT, was never declared in this
000700*                        program - aa010's open check was running
000710*                        against an undefined field.  Added the
000720*                        file status item alongside the switches.
000730*   09/09/26 rjk -      Page heading line 2 was VALUE-ing the
000740*                        program id straight out of working
000750*                        storage, which Report Writer does not
000760*                        allow - changed to SOURCE, same as the
000770*                        run date and page number either side of
000780*                        it.
000790*   09/09/26 rjk -      Dropped the SPECIAL-NAMES paragraph - C01
000800*                        and UPSI-0 were never part of the shop's
000810*                        copy book and neither is referenced
000820*                        anywhere in this program.
000830*   09/10/26 rjk -      Restored SPECIAL-NAMES in the plain CRT
000840*                        STATUS/REPOSITORY form PYRGSTR carries -
000850*                        last week's fix should have trimmed it to
000860*                        that, not dropped it outright.
000870*   14/10/26 rjk -      Transaction Details was loaded into the
000880*                        sort record but never made it onto the
000890*                        listing - added a Details column between
000900*                        Type and Category, per the audit of the
000910*                        five report columns against what's on
000920*                        file.
000930*   14/10/26 rjk -      Income/Expense/Net/Category totals print
000940*                        with pic -(7)9.99, only 8 digit positions,
000950*                        but the totals are S9(09)V99 in WSBGTOT
000960*                        and WSBGCAT - a 9 digit total was losing
000970*                        its high order digit on the print line.
000980*                        Widened to -(8)9.99 to match; the
000990*                        transaction amount column is left alone,
001000*                        it is only S9(07)V99 in WSBGTXN.
001010*
001020  environment division.
001030*
001040  configuration section.
001050  source-computer.    ibm-370.
001060  object-computer.    ibm-370.
001070  special-names.
001080      crt status is COB-CRT-STATUS.
001090  repository.
001100      function all intrinsic.
001110*
001120  input-output section.
001130  file-control.
001140      copy "SELBGTXN.cob".
001150      copy "SELBGPRT.cob".
001160*
001170  data division.
001180  file section.
001190      copy "FDBGTXN.cob".
001200*
001210  fd  Print-File
001220      reports are Budget-Register-Report.
001230*
001240  working-storage section.
001250*
001260  77  WS-Prog-Name        pic x(15)   value "BGRGSTR (1.04)".
001270*
001280  01  WS-Control-Sw.
001290      03  BG-Txn-Eof-Sw   pic x(01)   value "N".
001300          88  BG-Txn-Eof              value "Y".
001310          88  BG-Txn-Not-Eof          value "N".
001320      03  WS-Cat-Search-Sw
001330                          pic x(01)   value "N".
001340          88  BG-Cat-Found            value "Y".
001350          88  BG-Cat-Not-Found        value "N".
001360      03  WS-Swap-Sw      pic x(01)   value "N".
001370          88  WS-Pass-Had-Swap        value "Y".
001380          88  WS-Pass-Had-No-Swap     value "N".
001390      03  filler          pic x(05).
001400*
001410  01  WS-File-Status.
001420      03  BG-Txn-Status   pic x(02)   value spaces.
001430      03  filler          pic x(05).
001440*
001450  01  WS-Counters.
001460      03  WS-Match-Idx    pic 9(03)   comp value zero.
001470      03  WS-Next-Idx     pic 9(03)   comp value zero.
001480      03  filler          pic x(02).
001490*
001500  copy "WSBGCAT.cob".
001510  copy "WSBGTOT.cob".
001520*
001530* Holds the printed Income/Expense tag for the category totals
001540* section - Report Writer SOURCE cannot test an 88 level direct,
001550* so CC020 sets this in working storage just ahead of GENERATE.
001560*
001570  01  WS-Cat-Print-Work.
001580      03  WS-Cat-Class-Text
001590                          pic x(07)   value spaces.
001600      03  filler          pic x(05).
001610*
001620* Swap area for the straight exchange sort of the category
001630* table - same size as one BG-Category-Entry, moved as a group.
001640*
001650  01  WS-Cat-Swap-Area.
001660      03  WS-Cat-Swap-Entry
001670                          pic x(37)   value spaces.
001680      03  filler          pic x(05).
001690  01  WS-Cat-Swap-Fields redefines WS-Cat-Swap-Area.
001700      03  WS-Swap-Name    pic x(20).
001710      03  WS-Swap-Total   pic S9(09)V99 comp-3.
001720      03  WS-Swap-Class   pic x(01).
001730      03  filler          pic x(10).
001740*
001750* Run date, picked up once at start of run for the page heading.
001760*
001770  01  WS-Run-Date.
001780      03  WS-Run-Date-Cc  pic 9(02).
001790      03  WS-Run-Date-Yy  pic 9(02).
001800      03  WS-Run-Date-Mm  pic 9(02).
001810      03  WS-Run-Date-Dd  pic 9(02).
001820      03  filler          pic x(02).
001830  01  WS-Run-Date-Numeric redefines WS-Run-Date
001840                           pic 9(08).
001850*
001860  01  WS-Abend-Message.
001870      03  WS-Abend-Text   pic x(122)  value spaces.
001880      03  filler          pic x(10).
001890*
001900* Print layout runs to 56 lines a page; the transaction listing
001910* line runs out to col 140 to carry the Details column.
001920*
001930  Report section.
001940*
001950  RD  Budget-Register-Report
001960      control      final
001970      page limit   56
001980      heading      1
001990      first detail 5
002000      last  detail 54.
002010*
002020  01  Report-Page-Heading type page heading.
002030      03  line  1.
002040          05  col   1     pic x(30)
002050                           value "Budget Transaction Report".
002060          05  col  60     pic x(05)   value "Page ".
002070          05  col  65     pic zz9     source page-counter.
002080      03  line  2.
002090          05  col   1     pic x(30)   source WS-Prog-Name.
002100          05  col  40     pic x(08)   value "Run Date".
002110          05  col  49     pic 9(08)   source WS-Run-Date-Numeric.
002120      03  line  3.
002130          05  col   1     pic x(11)   value "Input File:".
002140          05  col  13     pic x(08)   value "TRANSIN".
002150          05  filler      col  75     pic x(05)   value spaces.
002160*
002170  01  Summary-Detail type detail.
002180      03  line + 2.
002190          05  col   1     pic x(20)   value "Total Income".
002200          05  col  25     pic -(8)9.99 source BG-Total-Income.
002210      03  line + 1.
002220          05  col   1     pic x(20)   value "Total Expense".
002230          05  col  25     pic -(8)9.99 source BG-Total-Expense.
002240      03  line + 1.
002250          05  col   1     pic x(20)   value "Net Total".
002260          05  col  25     pic -(8)9.99 source BG-Net-Total.
002270          05  filler      col  75     pic x(05)   value spaces.
002280*
002290  01  Category-Section-Head type detail.
002300      03  line + 2.
002310          05  col   1     pic x(30)
002320                           value "Category Totals - Ascending".
002330      03  line + 1.
002340          05  col   1     pic x(20)   value "Category".
002350          05  col  25     pic x(12)   value "Total".
002360          05  col  40     pic x(07)   value "Class".
002370          05  filler      col  75     pic x(05)   value spaces.
002380*
002390  01  Category-Detail type detail.
002400      03  line + 1.
002410          05  col   1     pic x(20)   source BG-Cat-Name
002420                                       (BG-Cat-Idx).
002430          05  col  25     pic -(8)9.99 source BG-Cat-Total
002440                                       (BG-Cat-Idx).
002450          05  col  40     pic x(07)   source WS-Cat-Class-Text.
002460          05  filler      col  75     pic x(05)   value spaces.
002470*
002480  01  Spending-Section-Head type detail.
002490      03  line + 2.
002500          05  col   1     pic x(20)
002510                           value "Spending By Category".
002520      03  line + 1.
002530          05  col   1     pic x(20)   value "Category".
002540          05  col  25     pic x(12)   value "Total".
002550          05  filler      col  75     pic x(05)   value spaces.
002560*
002570  01  Spending-Detail type detail.
002580      03  line + 1.
002590          05  col   1     pic x(20)   source BG-Cat-Name
002600                                       (BG-Cat-Idx).
002610          05  col  25     pic -(8)9.99 source BG-Cat-Total
002620                                       (BG-Cat-Idx).
002630          05  filler      col  75     pic x(05)   value spaces.
002640*
002650  01  Transaction-Section-Head type detail.
002660      03  line + 2.
002670          05  col   1     pic x(30)
002680                           value "Transaction Detail Listing".
002690      03  line + 1.
002700          05  col   1     pic x(10)   value "Date".
002710          05  col  13     pic x(12)   value "Amount".
002720          05  col  26     pic x(20)   value "Type".
002730          05  col  47     pic x(20)   value "Details".
002740          05  col  88     pic x(20)   value "Category".
002750          05  col 109     pic x(12)   value "Merchant".
002760          05  filler      col 140     pic x(01)   value space.
002770*
002780  01  Transaction-Detail type detail.
002790      03  line + 1.
002800          05  col   1     pic x(10)   source BG-Txn-Date-Text.
002810          05  col  13     pic -(7)9.99 source BG-Txn-Amount.
002820          05  col  26     pic x(20)   source BG-Txn-Type.
002830          05  col  47     pic x(40)   source BG-Txn-Details.
002840          05  col  88     pic x(20)   source BG-Txn-Category.
002850          05  col 109     pic x(30)   source BG-Txn-Merchant.
002860          05  filler      col 140     pic x(01)   value space.
002870*
002880  01  type control footing final line plus 2.
002890      03  col   1         pic x(30)
002900                           value "End Of Budget Transaction Rpt.".
002910      03  filler          col  75     pic x(05)   value spaces.
002920*
002930  procedure division.
002940*
002950  aa000-Main.
002960      accept   WS-Run-Date-Numeric from date yyyymmdd.
002970      perform  aa010-Open-Files thru aa010-exit.
002980      perform  aa020-Accumulate-Categories thru aa020-exit
002990               until BG-Txn-Eof.
003000      close    BG-Txn-File.
003010      perform  BB010-Sort-Category-Table thru BB010-exit.
003020      perform  BB030-Set-Category-Class thru BB030-exit
003030               varying BG-Cat-Idx from 1 by 1
003040               until BG-Cat-Idx > BG-Category-Count.
003050      perform  aa040-Compute-Totals thru aa040-exit.
003060      perform  aa050-Print-Report thru aa050-exit.
003070      stop     run.
003080*
003090  aa010-Open-Files.
003100      open     input BG-Txn-File.
003110      if       BG-Txn-Status not = "00"
003120               move "Cannot open BGTXN, file status "
003130                                          to WS-Abend-Message
003140               perform ZZ900-Abend thru ZZ900-exit
003150      end-if.
003160  aa010-exit.
003170      exit.
003180*
003190* First pass over BGTXN - build the category totals table and
003200* pick up the whole run income and expense totals as we go.
003210*
003220  aa020-Accumulate-Categories.
003230      perform  BB005-Read-Txn-Record thru BB005-exit.
003240      if       not BG-Txn-Eof
003250               perform CC010-Find-Or-Add-Category thru CC010-exit
003260               if    BG-Income-Yes
003270                     add BG-Txn-Amount to BG-Total-Income
003280               end-if
003290               if    BG-Expense-Yes
003300                     add BG-Txn-Amount to BG-Total-Expense
003310               end-if
003320      end-if.
003330  aa020-exit.
003340      exit.
003350*
003360  aa040-Compute-Totals.
003370      compute  BG-Net-Total = BG-Total-Income + BG-Total-Expense.
003380  aa040-exit.
003390      exit.
003400*
003410* Drives the whole report - summary block, category totals,
003420* spending by category, then the full transaction listing.
003430*
003440  aa050-Print-Report.
003450      open     output Print-File.
003460      initiate Budget-Register-Report.
003470      generate Summary-Detail.
003480      generate Category-Section-Head.
003490      perform  CC020-Print-One-Category thru CC020-exit
003500               varying BG-Cat-Idx from 1 by 1
003510               until BG-Cat-Idx > BG-Category-Count.
003520      generate Spending-Section-Head.
003530      perform  CC030-Print-One-Spending thru CC030-exit
003540               varying BG-Cat-Idx from 1 by 1
003550               until BG-Cat-Idx > BG-Category-Count.
003560      generate Transaction-Section-Head.
003570      perform  aa060-Print-Transactions thru aa060-exit.
003580      terminate
003590               Budget-Register-Report.
003600      close    Print-File.
003610  aa050-exit.
003620      exit.
003630*
003640* Second pass over BGTXN, this time to drive the detail listing
003650* section - the file is small enough that re-reading it is far
003660* simpler than holding every transaction in memory for the run.
003670*
003680  aa060-Print-Transactions.
003690      set      BG-Txn-Not-Eof to true.
003700      open     input BG-Txn-File.
003710      perform  BB005-Read-Txn-Record thru BB005-exit.
003720      perform  CC040-Print-One-Transaction thru CC040-exit
003730               until BG-Txn-Eof.
003740      close    BG-Txn-File.
003750  aa060-exit.
003760      exit.
003770*
003780  BB005-Read-Txn-Record.
003790      read     BG-Txn-File
003800               at end
003810                       set BG-Txn-Eof to true
003820                       go to BB005-exit
003830      end-read.
003840  BB005-exit.
003850      exit.
003860*
003870* Straight exchange sort of the category table, ascending on
003880* total - repeats passes until one makes no swaps.
003890*
003900  BB010-Sort-Category-Table.
003910      set      WS-Pass-Had-Swap to true.
003920      perform  BB015-Exchange-Pass thru BB015-exit
003930               until WS-Pass-Had-No-Swap.
003940  BB010-exit.
003950      exit.
003960*
003970  BB015-Exchange-Pass.
003980      set      WS-Pass-Had-No-Swap to true.
003990      perform  BB020-Compare-Pair thru BB020-exit
004000               varying BG-Cat-Idx from 1 by 1
004010               until BG-Cat-Idx not < BG-Category-Count.
004020  BB015-exit.
004030      exit.
004040*
004050  BB020-Compare-Pair.
004060      move     BG-Cat-Idx to WS-Next-Idx.
004070      add      1 to WS-Next-Idx.
004080      if       BG-Cat-Total (BG-Cat-Idx) >
004090                             BG-Cat-Total (WS-Next-Idx)
004100               move BG-Category-Entry (BG-Cat-Idx)
004110                                     to WS-Cat-Swap-Entry
004120               move BG-Category-Entry (WS-Next-Idx)
004130                                     to BG-Category-Entry
004140                                        (BG-Cat-Idx)
004150               move WS-Cat-Swap-Entry to
004160                                  BG-Category-Entry (WS-Next-Idx)
004170               set  WS-Pass-Had-Swap to true
004180      end-if.
004190  BB020-exit.
004200      exit.
004210*
004220* A positive total tags Income; zero or negative tags Expense,
004230* matching the committee's own spreadsheet rule of thumb.
004240*
004250  BB030-Set-Category-Class.
004260      if       BG-Cat-Total (BG-Cat-Idx) > zero
004270               set BG-Cat-Is-Income (BG-Cat-Idx) to true
004280      else
004290               set BG-Cat-Is-Expense (BG-Cat-Idx) to true
004300      end-if.
004310  BB030-exit.
004320      exit.
004330*
004340* Finds the table entry for this transaction's category, adding
004350* a new entry at the bottom of the table the first time a given
004360* category text is seen, then posts the amount to its total.
004370*
004380  CC010-Find-Or-Add-Category.
004390      set      BG-Cat-Not-Found to true.
004400      move     zero to WS-Match-Idx.
004410      perform  CC015-Search-One-Category thru CC015-exit
004420               varying BG-Cat-Idx from 1 by 1
004430               until BG-Cat-Idx > BG-Category-Count
004440                  or BG-Cat-Found.
004450      if       BG-Cat-Found
004460               move WS-Match-Idx to BG-Cat-Idx
004470      else
004480               add 1 to BG-Category-Count
004490               move BG-Category-Count to BG-Cat-Idx
004500               move BG-Txn-Category to BG-Cat-Name (BG-Cat-Idx)
004510               move zero to BG-Cat-Total (BG-Cat-Idx)
004520      end-if.
004530      add      BG-Txn-Amount to BG-Cat-Total (BG-Cat-Idx).
004540  CC010-exit.
004550      exit.
004560*
004570  CC015-Search-One-Category.
004580      if       BG-Cat-Name (BG-Cat-Idx) = BG-Txn-Category
004590               set BG-Cat-Found to true
004600               move BG-Cat-Idx to WS-Match-Idx
004610      end-if.
004620  CC015-exit.
004630      exit.
004640*
004650  CC020-Print-One-Category.
004660      if       BG-Cat-Is-Income (BG-Cat-Idx)
004670               move "INCOME " to WS-Cat-Class-Text
004680      else
004690               move "EXPENSE" to WS-Cat-Class-Text
004700      end-if.
004710      generate Category-Detail.
004720  CC020-exit.
004730      exit.
004740*
004750* Spending by category only covers categories that finished the
004760* run strictly below zero - a category sitting at exactly nil is
004770* shown Expense above but has no spend to report down here.
004780*
004790  CC030-Print-One-Spending.
004800      if       BG-Cat-Total (BG-Cat-Idx) < zero
004810               generate Spending-Detail
004820      end-if.
004830  CC030-exit.
004840      exit.
004850*
004860  CC040-Print-One-Transaction.
004870      generate Transaction-Detail.
004880      perform  BB005-Read-Txn-Record thru BB005-exit.
004890  CC040-exit.
004900      exit.
004910*
004920* Writes the abend message to the console and ends the run with
004930* a non zero return code for the scheduler to pick up.
004940*
004950  ZZ900-Abend.
004960      display  "BGRGSTR " WS-Abend-Message upon console.
004970      move     16 to return-code.
004980      stop     run.
004990  ZZ900-exit.
005000      exit.
