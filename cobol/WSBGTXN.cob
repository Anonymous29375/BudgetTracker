000010*******************************************
000020*                                          *
000030*  Record Definition For Transaction      *
000040*           Work File                     *
000050*     One entry per bank transaction      *
000060*******************************************
000070* File size 180 bytes.
000080*
000090* Built by BG000 from the incoming TRANSACTIONS text file and
000100* carried, unchanged, through the BGSORT step into BGTXN for
000110* BGRGSTR to read.  Date key is held CCYYMMDD so an ascending
000120* key sort also gives ascending calendar-date order.
000130*
000140* 04/02/26 vbc - Created for the budget transaction batch.
000150* 11/02/26 vbc - Added Txn-Seq-No as minor sort key so that
000160*                BG000's sort of like dated items stays in
000170*                the order the records were read in.
000180*
000190  01  BG-Transaction-Record.
000200      03  BG-Txn-Date-Text      pic x(10).
000210*                                 ext dd/mm/ccyy, spaces=missing
000220      03  BG-Txn-Date-Key.
000230          05  BG-Txn-Date-CCYY  pic 9(04).
000240          05  BG-Txn-Date-MM    pic 9(02).
000250          05  BG-Txn-Date-DD    pic 9(02).
000260      03  BG-Txn-Date-Numeric redefines BG-Txn-Date-Key
000270                                pic 9(08).
000280*                                 99999999=missing, sorts last
000290      03  BG-Txn-Date-Sw        pic x(01)   value "N".
000300          88  BG-Date-Present               value "N".
000310          88  BG-Date-Missing               value "Y".
000320      03  BG-Txn-Amount          pic S9(07)V99 comp-3 value zero.
000330      03  BG-Txn-Amount-Sw       pic x(01)   value "N".
000340          88  BG-Amount-Present              value "N".
000350          88  BG-Amount-Missing              value "Y".
000360      03  BG-Txn-Type            pic x(20).
000370      03  BG-Txn-Details         pic x(40).
000380      03  BG-Txn-Category        pic x(20).
000390*                                 dflt "Uncategorised" - see BG000
000400      03  BG-Txn-Merchant        pic x(30).
000410      03  BG-Txn-Is-Income       pic x(01)   value "N".
000420          88  BG-Income-Yes                  value "Y".
000430          88  BG-Income-No                   value "N".
000440      03  BG-Txn-Is-Expense      pic x(01)   value "N".
000450          88  BG-Expense-Yes                 value "Y".
000460          88  BG-Expense-No                  value "N".
000470      03  BG-Txn-Seq-No          pic 9(06)   comp.
000480*                                 read order - sort tie-break
000490      03  filler                 pic x(15).
000500*                                 spare - growth, no business use
