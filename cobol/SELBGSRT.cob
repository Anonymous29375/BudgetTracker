000010* 04/02/26 vbc - Created for the budget transaction batch.
000020*
000030      select  BG-Sort-File    assign to "BGSORT".
