000010* 04/02/26 vbc - Created for the budget transaction batch.
000020*
000030      select  BG-Input-File  assign to "TRANSIN"
000040              organization   is line sequential
000050              file status    is BG-Input-Status.
