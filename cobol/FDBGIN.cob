000010* Record Definition For Transactions Input File
000020* One physical line per transaction, header line first.
000030*
000040* 04/02/26 vbc - Created for the budget transaction batch.
000050*
000060  fd  BG-Input-File
000070      label records are standard.
000080  01  BG-Input-Record.
000081      03  BG-Input-Record-Text pic x(190).
000082      03  filler                pic x(010).
