000010* 04/02/26 vbc - Created for the budget transaction batch.
000020*
000030      select  BG-Txn-File     assign to "BGTXN"
000040              organization    is sequential
000050              file status     is BG-Txn-Status.
